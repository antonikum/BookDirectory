000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BKCDTS01.
000400 AUTHOR.     P. DE VITO.
000500 INSTALLATION. BOOK DIRECTORY UNIT - CATALOG SERVICES.
000600 DATE-WRITTEN. 11/08/1996.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000900*----------------------------------------------------------------
001000* BKCDTS01 - Test suite BKCD002
001100* BKC.CATALOG.TAGPARSE.XUNIT
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400*----------------------------------------------------------------
001500* 11/08/1996 PDV  INITIAL RELEASE - WRITTEN ALONGSIDE CR-96-201
001600* 11/08/1996 PDV  TICKET CR-96-201, DEFENSIVE TAG SELECTOR CHECK
001700* 10/02/1998 GTF  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
001800* 10/02/1998 GTF  TICKET Y2K-0098, NO CHANGE REQUIRED
001900* 03/17/1999 PDV  TEST CASE BUFFER RAISED TO 200 BYTES
002000* 03/17/1999 PDV  TICKET CR-99-016, COMPANION TO CATALOG CHANGE
002100* 05/05/2004 GTF  REVIEWED FOR IMPORT/EXPORT SYMMETRY WITH BKCD001
002200*----------------------------------------------------------------
002300 ENVIRONMENT DIVISION.
002400*
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER.    IBM-370.
002700 OBJECT-COMPUTER.    IBM-370.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000*
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT TCIN                      ASSIGN TO TCIN
003400                                      FILE STATUS TCIN-FS.
003500**
003600 DATA DIVISION.
003700*
003800 FILE SECTION.
003900 FD TCIN                      RECORDING F.
004000 COPY BKCDTS01I.
004100*
004200 WORKING-STORAGE SECTION.
004300 01 WK-LITERALS.
004400   03 CC-TAG-SCANNER           PIC X(08) VALUE 'BKCD002'.
004500   03 FILLER                   PIC X(04).
004600*
004700 COPY BKCD002I REPLACING ==:X:== BY ==C==.
004800*
004900 COPY BKCD002O REPLACING ==:X:== BY ==C==.
005000*
005100 COPY BKCMCR.
005200*
005300 LOCAL-STORAGE SECTION.
005400 01 LS-TEST-CASE-SWITCH       PIC X.
005500   88 TEST-CASE-PASSED          VALUE 'P'.
005600   88 TEST-CASE-FAILED          VALUE 'F'.
005700*
005800* --- standalone recap counters at 77-level, the shop's old habit
005900*     for single-purpose counters that do not belong to any one
006000*     record layout.
006100 77  TEST-CASE-CTR             PIC S9(9) COMP VALUE ZERO.
006200 77  TEST-CASE-PASSED-CTR      PIC S9(9) COMP VALUE ZERO.
006300 77  TEST-CASE-FAILED-CTR      PIC S9(9) COMP VALUE ZERO.
006400*
006500* --- text view of the recap counters for the end-of-suite line;
006600*     same dual numeric/text layout BKCD001/BKCI001 use.
006700 01 LS-DISPLAY-AREA.
006800   03 WK-CASE-CNT-N           PIC 9(9).
006900   03 WK-CASE-CNT-X REDEFINES WK-CASE-CNT-N PIC X(9).
007000   03 WK-PASS-CNT-N           PIC 9(9).
007100   03 WK-PASS-CNT-X REDEFINES WK-PASS-CNT-N PIC X(9).
007200   03 WK-FAIL-CNT-N           PIC 9(9).
007300   03 WK-FAIL-CNT-X REDEFINES WK-FAIL-CNT-N PIC X(9).
007400   03 FILLER                 PIC X(04).
007500*
007600 01 LS-FILE-STATUSES.
007700   03 TCIN-FS                 PIC XX.
007800     88 TCIN-OK                 VALUE '00'.
007900     88 TCIN-EOF                VALUE '10'.
008000   03 FILLER                  PIC X(08).
008100*
008200**
008300 PROCEDURE DIVISION.
008400*
008500 MAIN.
008600     DISPLAY ' ************* BKCDTS01 START *************'.
008700*
008800     PERFORM OPEN-TEST-CASES-FILE.
008900     PERFORM READ-TEST-CASES-FILE.
009000*
009100     PERFORM EXECUTE-TEST-CASE-STEP UNTIL TCIN-EOF.
009200*
009300     PERFORM CLOSE-TEST-CASES-FILE.
009400*
009500     PERFORM SHOW-STATISTICS.
009600*
009700     DISPLAY ' ************** BKCDTS01 END **************'.
009800*
009900     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
010000        MOVE 12                     TO RETURN-CODE
010100     END-IF.
010200*
010300     GOBACK.
010400*
010500 EXECUTE-TEST-CASE-STEP.
010600     PERFORM EXECUTE-TEST-CASE.
010700     PERFORM READ-TEST-CASES-FILE.
010800*
010900*
011000 OPEN-TEST-CASES-FILE.
011100     OPEN INPUT TCIN.
011200*
011300     IF NOT TCIN-OK
011400        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
011500        PERFORM RAISE-ERROR
011600     END-IF.
011700*
011800*
011900 READ-TEST-CASES-FILE.
012000     READ TCIN.
012100*
012200     IF NOT TCIN-OK AND NOT TCIN-EOF
012300        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
012400        PERFORM RAISE-ERROR
012500     END-IF.
012600*
012700*
012800 CLOSE-TEST-CASES-FILE.
012900     CLOSE TCIN.
013000*
013100     IF NOT TCIN-OK
013200        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
013300        PERFORM RAISE-ERROR
013400     END-IF.
013500*
013600*
013700 EXECUTE-TEST-CASE.
013800     ADD 1                          TO TEST-CASE-CTR.
013900*
014000     PERFORM SET-TEST-CASE-INPUT.
014100*
014200     CALL CC-TAG-SCANNER USING BKC-SCAN-C-IN
014300                               BKC-SCAN-C-OUT
014400                               MR
014500              ON EXCEPTION PERFORM RAISE-CALL-ERROR
014600          NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
014700     END-CALL.
014800*
014900*
015000 SET-TEST-CASE-INPUT.
015100     INITIALIZE BKC-SCAN-C-IN
015200                BKC-SCAN-C-OUT.
015300*
015400     MOVE 200                            TO BKC-SCAN-C-BUFFER-LEN.
015500     MOVE TCIN-SCAN-BUFFER            TO BKC-SCAN-C-BUFFER-DATA.
015600     MOVE TCIN-START-POS                 TO BKC-SCAN-C-START-POS.
015700*
015800     IF TCIN-BOOK-TAG
015900        SET BKC-SCAN-C-BOOK-TAG          TO TRUE
016000     ELSE
016100        SET BKC-SCAN-C-ILLUS-TAG         TO TRUE
016200     END-IF.
016300*
016400*
016500 TEST-CASE-CHECK.
016600     SET TEST-CASE-FAILED           TO TRUE.
016700*
016800     EVALUATE TRUE
016900        WHEN TCIN-EXPECTED-EQUAL
017000           IF MR-RESULT EQUAL TCIN-EXPECTED
017100              SET TEST-CASE-PASSED  TO TRUE
017200           END-IF
017300        WHEN TCIN-EXPECTED-NOT-EQUAL
017400           IF MR-RESULT NOT EQUAL TCIN-EXPECTED
017500              SET TEST-CASE-PASSED  TO TRUE
017600           END-IF
017700     END-EVALUATE.
017800*
017900     PERFORM SHOW-TEST-CASE-RESULT.
018000*
018100*
018200 SHOW-TEST-CASE-RESULT.
018300     IF TEST-CASE-PASSED
018400        ADD 1                       TO TEST-CASE-PASSED-CTR
018500        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
018600     ELSE
018700        ADD 1                       TO TEST-CASE-FAILED-CTR
018800        DISPLAY ' '
018900        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
019000        DISPLAY TCIN-DESCRIPTION
019100                ' - EXPECTED ' TCIN-EXPECTED-CHECK
019200                ' ' TCIN-EXPECTED
019300                ' - ACTUAL: ' MR-RESULT
019400        IF MR-RESULT NOT EQUAL ZERO
019500           DISPLAY 'AT POSITION: ' MR-POSITION
019600           DISPLAY 'DESCRIPTION: ' MR-DESCRIPTION
019700        END-IF
019800        DISPLAY ' '
019900     END-IF.
020000*
020100*
020200 SHOW-STATISTICS.
020300     MOVE TEST-CASE-CTR               TO WK-CASE-CNT-N.
020400     MOVE TEST-CASE-PASSED-CTR        TO WK-PASS-CNT-N.
020500     MOVE TEST-CASE-FAILED-CTR        TO WK-FAIL-CNT-N.
020600     DISPLAY ' '.
020700     DISPLAY '************* TEST SUITE RECAP *************'.
020800     DISPLAY '* TEST CASES: ' WK-CASE-CNT-X.
020900     DISPLAY '* PASSED:     ' WK-PASS-CNT-X.
021000     DISPLAY '* FAILED:     ' WK-FAIL-CNT-X.
021100     DISPLAY '********************************************'.
021200     DISPLAY ' '.
021300*
021400*
021500 RAISE-CALL-ERROR.
021600     DISPLAY 'CALL EXCEPTION WHEN CALLING ' CC-TAG-SCANNER.
021700     PERFORM RAISE-ERROR.
021800*
021900*
022000 RAISE-ERROR.
022100     MOVE 8                         TO RETURN-CODE.
022200     GOBACK.
