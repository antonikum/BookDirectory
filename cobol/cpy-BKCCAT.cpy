000100* **++ BKCCAT - Layout dei record taggati di import/export.
000200* Un record di import/export occupa piu' righe di testo: la
000300* riga di tag, seguita da una riga per ciascun campo, nello
000400* stesso ordine di questi gruppi.
000500*----------------------------------------------------------------
000600 01 BKC-BOOK-RECORD.
000700   03 BKC-BOOK-TAG-LINE           PIC X(07) VALUE '[Книга]'.
000800   03 BKC-BOOK-ISBN-LINE          PIC X(17) VALUE SPACE.
000900   03 BKC-BOOK-TITLE-LINE         PIC X(100) VALUE SPACE.
001000   03 BKC-BOOK-AUTHOR-LINE        PIC X(60) VALUE SPACE.
001100   03 FILLER                      PIC X(03) VALUE SPACE.
001200*
001300 01 BKC-ILLUS-RECORD.
001400   03 BKC-ILLUS-TAG-LINE          PIC X(13) VALUE '[Иллюстрация]'.
001500   03 BKC-ILLUS-ID-LINE           PIC X(10) VALUE SPACE.
001600   03 BKC-ILLUS-ISBN-LINE         PIC X(17) VALUE SPACE.
001700   03 BKC-ILLUS-NAME-LINE         PIC X(60) VALUE SPACE.
001800   03 BKC-ILLUS-AUTHOR-LINE       PIC X(60) VALUE SPACE.
001900   03 FILLER                      PIC X(07) VALUE SPACE.
