000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BKCD002.
000400 AUTHOR.     R. MASELLI.
000500 INSTALLATION. BOOK DIRECTORY UNIT - CATALOG SERVICES.
000600 DATE-WRITTEN. 12/03/1991.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000900*----------------------------------------------------------------
001000* BKCD002
001100* **++ routine per la ricerca del prossimo tag [Libro] o
001200*      [Illustrazione] nel buffer di import e l'estrazione dei
001300*      campi che lo seguono, una riga di testo per campo.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 12/03/1991 RMA  INITIAL RELEASE - CATALOG IMPORT PROJECT 91-07
001800* 12/03/1991 RMA  TAG SCAN ONLY SUPPORTS [LIBRO]/[ILLUSTRAZIONE]
001900* 04/19/1992 RMA  LEADING BLANKS ON EXTRACTED FIELD NOW STRIPPED
002000* 04/19/1992 RMA  PER REQUEST CR-91-118 FROM CATALOG DESK
002100* 09/02/1993 GTF  FIXED SCAN PAST END OF BUFFER ON LAST RECORD
002200* 09/02/1993 GTF  TICKET CR-93-044
002300* 02/14/1994 RMA  TAG LENGTHS NOW TAKEN FROM TAG LITERALS ONLY
002400* 06/30/1995 GTF  NO FUNCTIONAL CHANGE - COMMENT CLEANUP
002500* 11/08/1996 PDV  ADDED DEFENSIVE CHECK ON TAG SELECTOR VALUE
002600* 11/08/1996 PDV  TICKET CR-96-201
002700* 10/02/1998 GTF  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
002800* 10/02/1998 GTF  TICKET Y2K-0098, NO CHANGE REQUIRED
002900* 03/17/1999 PDV  RAISED BUFFER WORK AREA TO 32000 BYTES
003000* 03/17/1999 PDV  TICKET CR-99-016, LARGE CATALOG IMPORT FILES
003100* 07/21/2001 RMA  TRAILING-SPACE NOTE ADDED (SEE EXTRACT PARA)
003200* 05/05/2004 GTF  REVIEWED FOR IMPORT/EXPORT SYMMETRY WITH BKCI002
003300* 11/19/2004 PDV  OVERSIZE FIELD NOW REJECTED, NOT TRUNCATED
003400* 11/19/2004 PDV  TICKET CR-04-061, DATA-LOSS COMPLAINT FROM DESK
003500* 12/02/2004 PDV  TAG-WITH-NO-BODY AT BUFFER END NOW REJECTED
003600* 12/02/2004 PDV  TICKET CR-04-061, SAME ROOT CAUSE AS ABOVE
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800**
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500* --- standalone work fields, the shop's old habit of keeping a
005600*     handful of single-purpose constants at 77-level rather than
005700*     folding every one of them under a WK-LITERALS group.
005800 77  WK-NEWLINE                        PIC X(1) VALUE X'0A'.
005900 77  WK-BOOK-TAG-LEN                   PIC 9(4) COMP VALUE 7.
006000 77  WK-ILLUS-TAG-LEN                  PIC 9(4) COMP VALUE 13.
006100*
006200 COPY BKCCAT.
006300*
006400* --- three REDEFINES below give a text and a numeric view of
006500*     the scan cursor, the extracted field length and the tag
006600*     length, the shop's usual trick for DISPLAYing a COMP
006700*     field in an error message without an extra MOVE.
006800 01 LS-DISPLAY-AREA.
006900   03 WK-POS-N                        PIC 9(9).
007000   03 WK-POS-X REDEFINES WK-POS-N     PIC X(9).
007100   03 WK-LEN-N                        PIC 9(3).
007200   03 WK-LEN-X REDEFINES WK-LEN-N     PIC X(3).
007300   03 WK-TAGLEN-N                     PIC 9(4).
007400   03 WK-TAGLEN-X REDEFINES WK-TAGLEN-N PIC X(4).
007500   03 FILLER                          PIC X(04).
007600*
007700 LOCAL-STORAGE SECTION.
007800 01 LS-UTILS.
007900   03 SCAN-POS                        PIC 9(9) COMP.
008000   03 TAG-LEN                         PIC 9(4) COMP.
008100   03 TAG-FOUND-SW                    PIC X(1) VALUE 'N'.
008200     88  TAG-WAS-FOUND                     VALUE 'Y'.
008300   03 CUR-POS                         PIC 9(9) COMP.
008400   03 LINE-END-POS                    PIC 9(9) COMP.
008500   03 LINE-LEN                        PIC 9(9) COMP.
008600   03 LEAD-SPACES                     PIC 9(9) COMP.
008700   03 WK-FIELD-VALUE                  PIC X(100).
008800   03 WK-FIELD-LEN                    PIC 9(3) COMP.
008900   03 FILLER                          PIC X(04).
009000*
009100 LINKAGE SECTION.
009200 COPY BKCD002I REPLACING ==:X:== BY ==C==.
009300*
009400 COPY BKCD002O REPLACING ==:X:== BY ==C==.
009500*
009600 COPY BKCMCR.
009700*
009800 PROCEDURE DIVISION USING BKC-SCAN-C-IN
009900                          BKC-SCAN-C-OUT
010000                          MR.
010100*
010200 BEGIN.
010300     MOVE ZERO                           TO MR-RESULT.
010400     INITIALIZE BKC-SCAN-C-OUT.
010500     SET BKC-SCAN-C-TAG-NOT-FOUND        TO TRUE.
010600
010700     MOVE BKC-SCAN-C-START-POS           TO SCAN-POS.
010800     IF SCAN-POS < 1
010900        MOVE 1                           TO SCAN-POS
011000     END-IF.
011100
011200     IF BKC-SCAN-C-BOOK-TAG
011300        MOVE WK-BOOK-TAG-LEN             TO TAG-LEN
011400     ELSE
011500        IF BKC-SCAN-C-ILLUS-TAG
011600           MOVE WK-ILLUS-TAG-LEN         TO TAG-LEN
011700        ELSE
011800           PERFORM RAISE-INVALID-SELECTOR
011900           GOBACK
012000        END-IF
012100     END-IF.
012200
012300     MOVE 'N'                            TO TAG-FOUND-SW.
012400     PERFORM SCAN-FOR-TAG UNTIL TAG-WAS-FOUND
012500        OR SCAN-POS + TAG-LEN - 1 > BKC-SCAN-C-BUFFER-LEN.
012600
012700     IF TAG-WAS-FOUND
012800        SET BKC-SCAN-C-TAG-FOUND         TO TRUE
012900        IF SCAN-POS + TAG-LEN > BKC-SCAN-C-BUFFER-LEN
013000           MOVE TAG-LEN                  TO WK-TAGLEN-N
013100           PERFORM RAISE-TRUNCATED-RECORD
013200           GOBACK
013300        END-IF
013400        IF BKC-SCAN-C-BOOK-TAG
013500           PERFORM EXTRACT-BOOK-RECORD
013600        ELSE
013700           PERFORM EXTRACT-ILLUS-RECORD
013800        END-IF
013900     END-IF.
014000
014100     GOBACK.
014200
014300*
014400* --- one scan step: compare the tag literal against the buffer
014500*     at SCAN-POS, advance one byte on a miss.
014600 SCAN-FOR-TAG.
014700     IF BKC-SCAN-C-BOOK-TAG
014800        IF BKC-SCAN-C-BUFFER-DATA (SCAN-POS:TAG-LEN)
014900                EQUAL BKC-BOOK-TAG-LINE
015000           MOVE 'Y'                      TO TAG-FOUND-SW
015100        ELSE
015200           ADD 1                         TO SCAN-POS
015300        END-IF
015400     ELSE
015500        IF BKC-SCAN-C-BUFFER-DATA (SCAN-POS:TAG-LEN)
015600                EQUAL BKC-ILLUS-TAG-LINE
015700           MOVE 'Y'                      TO TAG-FOUND-SW
015800        ELSE
015900           ADD 1                         TO SCAN-POS
016000        END-IF
016100     END-IF.
016200
016300*
016400 EXTRACT-BOOK-RECORD.
016500     COMPUTE CUR-POS = SCAN-POS + TAG-LEN.
016600     PERFORM SKIP-TAG-LINE-NEWLINE.
016700
016800     PERFORM EXTRACT-ONE-LINE.
016900     MOVE WK-FIELD-LEN              TO BKC-SCAN-C-ISBN-LEN.
017000     MOVE WK-FIELD-VALUE            TO BKC-SCAN-C-ISBN.
017100
017200     PERFORM EXTRACT-ONE-LINE.
017300     MOVE WK-FIELD-LEN              TO BKC-SCAN-C-TITLE-LEN.
017400     MOVE WK-FIELD-VALUE            TO BKC-SCAN-C-TITLE.
017500
017600     PERFORM EXTRACT-ONE-LINE.
017700     MOVE WK-FIELD-LEN              TO BKC-SCAN-C-AUTHOR-LEN.
017800     MOVE WK-FIELD-VALUE            TO BKC-SCAN-C-AUTHOR.
017900
018000     MOVE CUR-POS                   TO BKC-SCAN-C-END-POS.
018100
018200*
018300 EXTRACT-ILLUS-RECORD.
018400     COMPUTE CUR-POS = SCAN-POS + TAG-LEN.
018500     PERFORM SKIP-TAG-LINE-NEWLINE.
018600
018700     PERFORM EXTRACT-ONE-LINE.
018800     MOVE WK-FIELD-LEN              TO BKC-SCAN-C-ILLUS-ID-LEN.
018900     MOVE WK-FIELD-VALUE            TO BKC-SCAN-C-ILLUS-ID.
019000
019100     PERFORM EXTRACT-ONE-LINE.
019200     MOVE WK-FIELD-LEN              TO BKC-SCAN-C-ILLUS-ISBN-LEN.
019300     MOVE WK-FIELD-VALUE            TO BKC-SCAN-C-ILLUS-ISBN.
019400
019500     PERFORM EXTRACT-ONE-LINE.
019600     MOVE WK-FIELD-LEN              TO BKC-SCAN-C-ILLUS-NAME-LEN.
019700     MOVE WK-FIELD-VALUE            TO BKC-SCAN-C-ILLUS-NAME.
019800
019900     PERFORM EXTRACT-ONE-LINE.
020000     MOVE WK-FIELD-LEN            TO BKC-SCAN-C-ILLUS-AUTHOR-LEN.
020100     MOVE WK-FIELD-VALUE          TO BKC-SCAN-C-ILLUS-AUTHOR.
020200
020300     MOVE CUR-POS                   TO BKC-SCAN-C-END-POS.
020400
020500*
020600* --- 07/21/2001 RMA: trailing spaces on a field's own line need
020700*     no special handling here - MOVE into a fixed PIC X item
020800*     space-pads the same way a trimmed trailing blank would.
020900*     Only the leading blanks actually shift data, so only the
021000*     leading run is counted and skipped below.
021100 EXTRACT-ONE-LINE.
021200     PERFORM FIND-LINE-END.
021300     COMPUTE LINE-LEN = LINE-END-POS - CUR-POS.
021400     MOVE ZERO                      TO LEAD-SPACES.
021500     MOVE SPACE                     TO WK-FIELD-VALUE.
021600     MOVE ZERO                      TO WK-FIELD-LEN.
021700
021800     IF LINE-LEN > ZERO
021900        INSPECT BKC-SCAN-C-BUFFER-DATA (CUR-POS:LINE-LEN)
022000            TALLYING LEAD-SPACES FOR LEADING SPACE
022100        COMPUTE WK-FIELD-LEN = LINE-LEN - LEAD-SPACES
022200        IF WK-FIELD-LEN > 100
022300           MOVE WK-FIELD-LEN             TO WK-LEN-N
022400           PERFORM RAISE-FIELD-TOO-LONG
022500           GOBACK
022600        END-IF
022700        IF WK-FIELD-LEN > ZERO
022800           MOVE BKC-SCAN-C-BUFFER-DATA
022900                (CUR-POS + LEAD-SPACES : WK-FIELD-LEN)
023000                                    TO WK-FIELD-VALUE
023100        END-IF
023200     END-IF.
023300
023400     COMPUTE CUR-POS = LINE-END-POS + 1.
023500
023600*
023700* --- scans forward from CUR-POS for the next newline; if none
023800*     remains, the buffer end is treated as the line terminator.
023900 FIND-LINE-END.
024000     MOVE CUR-POS                   TO LINE-END-POS.
024100     PERFORM STEP-LINE-END UNTIL LINE-END-POS
024200                                   > BKC-SCAN-C-BUFFER-LEN
024300        OR BKC-SCAN-C-BUFFER-DATA (LINE-END-POS:1)
024400                                   EQUAL WK-NEWLINE.
024500
024600*
024700 STEP-LINE-END.
024800     ADD 1                          TO LINE-END-POS.
024900
025000*
025100* --- positions CUR-POS at the start of the line right after the
025200*     tag line itself.
025300 SKIP-TAG-LINE-NEWLINE.
025400     PERFORM FIND-LINE-END.
025500     COMPUTE CUR-POS = LINE-END-POS + 1.
025600
025700*
025800* --- INPUT ERRORS ---
025900 RAISE-INVALID-SELECTOR.
026000     MOVE 30                            TO MR-RESULT.
026100     MOVE 'BKC-SCAN-TAG-SELECT NOT B OR I'
026200                                         TO MR-DESCRIPTION.
026300     MOVE SCAN-POS                      TO WK-POS-N.
026400     MOVE WK-POS-X                      TO MR-POSITION.
026500*
026600* --- 2004 hardening: a field line longer than the 100-byte
026700*     receiving area used to be silently truncated by the MOVE
026800*     below; now it is rejected instead.
026900 RAISE-FIELD-TOO-LONG.
027000     MOVE 31                            TO MR-RESULT.
027100     MOVE 'IMPORT FIELD EXCEEDS 100-BYTE CAPACITY'
027200                                         TO MR-DESCRIPTION.
027300     MOVE WK-LEN-X                      TO MR-POSITION.
027400*
027500* --- 2004 hardening: a tag found with no room left in the
027600*     buffer for the field lines that should follow it.
027700 RAISE-TRUNCATED-RECORD.
027800     MOVE 32                            TO MR-RESULT.
027900     MOVE 'TAG FOUND BUT BUFFER ENDS BEFORE ITS FIELD LINES'
028000                                         TO MR-DESCRIPTION.
028100     MOVE WK-TAGLEN-X                   TO MR-POSITION.
