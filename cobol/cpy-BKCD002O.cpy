000100* **++ Area output per ricerca tag nel buffer di import
000200 01 BKC-SCAN-:X:-OUT.
000300   03 BKC-SCAN-:X:-FOUND-SW         PIC X(1).
000400     88  BKC-SCAN-:X:-TAG-FOUND           VALUE 'Y'.
000500     88  BKC-SCAN-:X:-TAG-NOT-FOUND       VALUE 'N'.
000600   03 BKC-SCAN-:X:-END-POS          PIC 9(9) COMP.
000700   03 BKC-SCAN-:X:-BOOK-FIELDS.
000800     05 BKC-SCAN-:X:-ISBN-LEN          PIC 9(3) COMP.
000900     05 BKC-SCAN-:X:-ISBN              PIC X(100).
001000     05 BKC-SCAN-:X:-TITLE-LEN         PIC 9(3) COMP.
001100     05 BKC-SCAN-:X:-TITLE             PIC X(100).
001200     05 BKC-SCAN-:X:-AUTHOR-LEN        PIC 9(3) COMP.
001300     05 BKC-SCAN-:X:-AUTHOR            PIC X(100).
001400   03 BKC-SCAN-:X:-ILLUS-FIELDS.
001500     05 BKC-SCAN-:X:-ILLUS-ID-LEN      PIC 9(3) COMP.
001600     05 BKC-SCAN-:X:-ILLUS-ID          PIC X(100).
001700     05 BKC-SCAN-:X:-ILLUS-ISBN-LEN    PIC 9(3) COMP.
001800     05 BKC-SCAN-:X:-ILLUS-ISBN        PIC X(100).
001900     05 BKC-SCAN-:X:-ILLUS-NAME-LEN    PIC 9(3) COMP.
002000     05 BKC-SCAN-:X:-ILLUS-NAME        PIC X(100).
002100     05 BKC-SCAN-:X:-ILLUS-AUTHOR-LEN  PIC 9(3) COMP.
002200     05 BKC-SCAN-:X:-ILLUS-AUTHOR      PIC X(100).
002300   03 FILLER                        PIC X(4).
