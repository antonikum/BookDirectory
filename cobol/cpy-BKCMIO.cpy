000100* **++ BKCMIO - Tabella catalogo libri/illustrazioni in memoria.
000200* Non esiste un file master del catalogo (vedi nota di progetto
000300* del 2001-02 in BKCD001) - la tabella arriva e riparte per
000400* LINKAGE ad ogni chiamata di BKCD001/BKCI001, a cura del passo
000500* chiamante.
000600*----------------------------------------------------------------
000700 01 BKC-CATALOG.
000800   03 BKC-CAT-TOT                 PIC 9(9) COMP VALUE ZERO.
000900   03 BKC-CAT-TB.
001000     05 BKC-CAT-ENTRY OCCURS 0 TO 500 TIMES
001100                      DEPENDING ON BKC-CAT-TOT
001200                      INDEXED BY BKC-CAT-IDX.
001300       10 BKC-CAT-ISBN             PIC X(17).
001400       10 BKC-CAT-TITLE            PIC X(100).
001500       10 BKC-CAT-AUTHOR           PIC X(60).
001600       10 FILLER                   PIC X(09).
001700       10 BKC-CAT-ILLUS-CNT        PIC 9(2).
001800       10 BKC-CAT-ILLUS-TB.
001900         15 BKC-CAT-ILLUS OCCURS 0 TO 99 TIMES
002000                DEPENDING ON BKC-CAT-ILLUS-CNT (BKC-CAT-IDX)
002100                INDEXED BY BKC-CAT-ILLUS-IDX.
002200           20 BKC-CAT-ILLUS-ID      PIC X(10).
002300           20 BKC-CAT-ILLUS-NAME    PIC X(60).
002400           20 BKC-CAT-ILLUS-AUTHOR  PIC X(60).
