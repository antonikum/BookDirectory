000100* **++ BKCDTS01 - Layout del file dei casi di test del parser
000200* tag di import/export (BKCD002).  Un record per caso: la riga
000300* di buffer da sottoporre alla scansione e l'esito atteso.
000400*----------------------------------------------------------------
000500 01 TCIN-REC.
000600   03 TCIN-PARMS.
000700     05 TCIN-DESCRIPTION      PIC X(50).
000800     05 FILLER                PIC X.
000900     05 TCIN-TAG-KIND         PIC X(01).
001000       88 TCIN-BOOK-TAG            VALUE 'B'.
001100       88 TCIN-ILLUS-TAG           VALUE 'I'.
001200     05 FILLER                PIC X.
001300     05 TCIN-START-POS        PIC 9(04).
001400     05 FILLER                PIC X.
001500     05 TCIN-EXPECTED-CHECK   PIC X.
001600       88 TCIN-EXPECTED-EQUAL      VALUE '='.
001700       88 TCIN-EXPECTED-NOT-EQUAL  VALUE '!'.
001800     05 TCIN-EXPECTED         PIC 9(04).
001900     05 FILLER                PIC X.
002000   03 TCIN-SCAN-BUFFER        PIC X(200).
002100   03 FILLER                  PIC X.
002200   03 FILLER                  PIC X(35).
