000100* **++ AREA PER SELEZIONE ROUTINE SCAN/BUILD RECORD CATALOGO
000200 01 BKC-TAG-SELECTOR-AREA.
000300   03 BKC-TAG-SELECTOR            PIC X(8)  VALUE SPACE.
000400   03 FILLER REDEFINES BKC-TAG-SELECTOR.
000500     05 FILLER                    PIC X(3).
000600     05 BKC-TAG-KIND               PIC X(1).
000700       88  BKC-BOOK-TAG-BEHAVIOR           VALUE 'B'.
000800       88  BKC-ILLUS-TAG-BEHAVIOR          VALUE 'I'.
000900     05 FILLER                    PIC X(4).
001000   03 BKC-SCAN-ROUTINE REDEFINES BKC-TAG-SELECTOR
001100                                  PIC X(8).
001200   03 BKC-BUILD-ROUTINE REDEFINES BKC-TAG-SELECTOR
001300                                  PIC X(8).
