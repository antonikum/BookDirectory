000100* **++ BKCMCR - Area esito comune a tutte le routine catalogo.
000200* Ricostruita nel 2002 da queste parti: la copy originale di
000300* riferimento (stile CATMCR, dal vecchio applicativo gemello
000400* Catalog Services ordini) non era mai stata depositata in
000500* libreria sorgenti, la forma e' dedotta dai punti di CALL.
000600*----------------------------------------------------------------
000700 01 MR.
000800   03 MR-RESULT                    PIC 9(4)  COMP VALUE ZERO.
000900     88 MR-OK                             VALUE ZERO.
001000   03 MR-POSITION                  PIC X(50) VALUE SPACE.
001100   03 MR-DESCRIPTION               PIC X(80) VALUE SPACE.
001200   03 FILLER                       PIC X(06) VALUE SPACE.
