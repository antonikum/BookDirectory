000100* **++ Area input/output per costruzione record taggato export
000200 01 BKC-BUILD-:X:-AREA.
000300   03 BKC-BUILD-:X:-KIND            PIC X(1).
000400     88  BKC-BUILD-:X:-BOOK-KIND          VALUE 'B'.
000500     88  BKC-BUILD-:X:-ILLUS-KIND         VALUE 'I'.
000600   03 BKC-BUILD-:X:-SOURCE.
000700     05 BKC-BUILD-:X:-BOOK-SOURCE.
000800       10 BKC-BUILD-:X:-ISBN            PIC X(17).
000900       10 BKC-BUILD-:X:-TITLE           PIC X(100).
001000       10 BKC-BUILD-:X:-AUTHOR          PIC X(60).
001100       10 FILLER                        PIC X(10).
001200     05 BKC-BUILD-:X:-ILLUS-SOURCE REDEFINES
001300                          BKC-BUILD-:X:-BOOK-SOURCE.
001400       10 BKC-BUILD-:X:-ILLUS-ID        PIC X(10).
001500       10 BKC-BUILD-:X:-ILLUS-ISBN      PIC X(17).
001600       10 BKC-BUILD-:X:-ILLUS-NAME      PIC X(60).
001700       10 BKC-BUILD-:X:-ILLUS-AUTHOR    PIC X(60).
001800   03 BKC-BUILD-:X:-LINES.
001900     05 BKC-BUILD-:X:-LINE-TOT          PIC 9(9) COMP.
002000     05 BKC-BUILD-:X:-LINE OCCURS 0 TO 5 TIMES
002100                        DEPENDING ON BKC-BUILD-:X:-LINE-TOT.
002200       10 BKC-BUILD-:X:-LINE-TEXT        PIC X(100).
