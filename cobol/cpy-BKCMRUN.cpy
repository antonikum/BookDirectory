000100* **++ BKCMRUN - Area di collegamento del job di import catalogo.
000200* Passata dal passo chiamante (singolo libro o intero catalogo) e
000300* restituita con i contatori di riepilogo fine-job valorizzati.
000400*----------------------------------------------------------------
000500 01 BKC-IMPORT-PARMS.
000600   03 BKC-IMPORT-MODE              PIC X(1)      VALUE SPACE.
000700     88  BKC-IMPORT-SINGLE-BOOK         VALUE '1'.
000800     88  BKC-IMPORT-CATALOG             VALUE '2'.
000900   03 BKC-IMPORT-FILE-NAME         PIC X(40)     VALUE SPACE.
001000   03 BKC-IMPORT-COUNTS.
001100     05 BKC-BOOKS-READ              PIC 9(9) COMP VALUE ZERO.
001200     05 BKC-BOOKS-ADDED             PIC 9(9) COMP VALUE ZERO.
001300     05 BKC-BOOKS-REJ-DUP           PIC 9(9) COMP VALUE ZERO.
001400     05 BKC-BOOKS-REJ-INVALID       PIC 9(9) COMP VALUE ZERO.
001500     05 BKC-ILLUS-READ              PIC 9(9) COMP VALUE ZERO.
001600     05 BKC-ILLUS-ADDED             PIC 9(9) COMP VALUE ZERO.
001700     05 BKC-ILLUS-REJECTED          PIC 9(9) COMP VALUE ZERO.
001800   03 FILLER                       PIC X(20)     VALUE SPACE.
