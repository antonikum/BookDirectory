000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BKCD001.
000400 AUTHOR.     R. MASELLI.
000500 INSTALLATION. BOOK DIRECTORY UNIT - CATALOG SERVICES.
000600 DATE-WRITTEN. 11/18/1991.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000900*----------------------------------------------------------------
001000* BKCD001
001100* **++ programma per effettuare l'import di un libro singolo o
001200*      dell'intero catalogo da file di testo taggato
001300*----------------------------------------------------------------
001400* CHANGE LOG
001500*----------------------------------------------------------------
001600* 11/18/1991 RMA  INITIAL RELEASE - CATALOG IMPORT PROJECT 91-07
001700* 11/18/1991 RMA  SINGLE-BOOK IMPORT ONLY (MENU 6-1 EQUIVALENT)
001800* 01/09/1992 RMA  ADDED CATALOG IMPORT PASS (MENU 6-2 EQUIVALENT)
001900* 01/09/1992 RMA  PER REQUEST CR-91-162 FROM CATALOG DESK
002000* 04/19/1992 RMA  ISBN FORBIDDEN CHARACTER CHECK ADDED
002100* 04/19/1992 RMA  TICKET CR-91-118
002200* 09/02/1993 GTF  CATALOG IMPORT NOW DE-DUPES WITHIN IMPORT FILE
002300* 09/02/1993 GTF  TICKET CR-93-044 BEFORE MERGING INTO CATALOG
002400* 02/14/1994 RMA  ILLUSTRATION DUPLICATE CHECK NOW PER-BOOK ONLY
002500* 02/14/1994 RMA  MATCHES CATALOG DESK PROCEDURE - CR-94-009
002600* 06/30/1995 GTF  NO FUNCTIONAL CHANGE - COMMENT CLEANUP
002700* 11/08/1996 PDV  END-OF-RUN CONTROL TOTALS ADDED TO DISPLAY
002800* 11/08/1996 PDV  TICKET CR-96-201
002900* 10/02/1998 GTF  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
003000* 10/02/1998 GTF  TICKET Y2K-0098, NO CHANGE REQUIRED
003100* 03/17/1999 PDV  IMPORT BUFFER RAISED TO 32000 BYTES
003200* 03/17/1999 PDV  TICKET CR-99-016, LARGE CATALOG IMPORT FILES
003300* 05/05/2004 GTF  REVIEWED FOR SYMMETRY WITH EXPORT DRIVER BKCI001
003400* 02/11/2005 PDV  LINE TRIM NO LONGER STOPS AT FIRST EMBEDDED BLANK
003500* 02/11/2005 PDV  TICKET CR-05-008, TITLE TRUNCATED AT FIRST WORD
003600* 02/11/2005 PDV  NOW TRIMS TRAILING PAD ONLY, FROM COL 100 BACK
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT BKC-IMPORT-FILE           ASSIGN TO BKCIMP
004900                                       ORGANIZATION LINE
005000                                           SEQUENTIAL
005100                                       FILE STATUS BKC-IMPORT-FS.
005200**
005300 DATA DIVISION.
005400*
005500 FILE SECTION.
005600 FD BKC-IMPORT-FILE           RECORDING F.
005700 01 BKC-IMPORT-REC.
005800   03 BKC-IMPORT-REC-DATA           PIC X(100).
005900   03 FILLER                        PIC X(04).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300* --- standalone work fields, the shop's old habit of keeping a
006400*     handful of single-purpose constants at 77-level rather than
006500*     folding every one of them under a WK-LITERALS group.
006600 77  WK-NEWLINE                        PIC X(1) VALUE X'0A'.
006700 77  WK-SCAN-START                     PIC 9(9) COMP VALUE 1.
006800*
006900 01 WK-IMPORT-BUFFER.
007000   03 WK-BUFFER-LEN                 PIC 9(9) COMP VALUE ZERO.
007100   03 WK-BUFFER-DATA                PIC X(32000) VALUE SPACE.
007200   03 FILLER                        PIC X(04).
007300*
007400 01 LS-FILE-STATUSES.
007500   03 BKC-IMPORT-FS                 PIC XX.
007600     88  BKC-IMPORT-OK                 VALUE '00'.
007700     88  BKC-IMPORT-EOF                VALUE '10'.
007800   03 FILLER                        PIC X(08).
007900*
008000* --- dedup working set for the catalog-import book pass; last
008100*     write for a given ISBN wins, per the 1993 CR-93-044 fix.
008200 01 WK-DEDUP-AREA.
008300   03 WK-DEDUP-TOT                  PIC 9(9) COMP VALUE ZERO.
008400   03 WK-DEDUP-TB.
008500     05 WK-DEDUP-ENTRY OCCURS 0 TO 500 TIMES
008600                        DEPENDING ON WK-DEDUP-TOT
008700                        INDEXED BY WK-DEDUP-IDX.
008800       10 WK-DEDUP-ISBN               PIC X(17).
008900       10 WK-DEDUP-TITLE              PIC X(100).
009000       10 WK-DEDUP-AUTHOR             PIC X(60).
009100*
009200* --- working set of valid parsed illustrations for the catalog
009300*     import illustration pass; order preserved as parsed.
009400 01 WK-ILLUS-CAND-AREA.
009500   03 WK-ILLUS-CAND-TOT             PIC 9(9) COMP VALUE ZERO.
009600   03 WK-ILLUS-CAND-TB.
009700     05 WK-ILLUS-CAND-ENTRY OCCURS 0 TO 500 TIMES
009800                        DEPENDING ON WK-ILLUS-CAND-TOT
009900                        INDEXED BY WK-ILLUS-CAND-IDX.
010000       10 WK-ICAND-ISBN               PIC X(17).
010100       10 WK-ICAND-ID                 PIC X(10).
010200       10 WK-ICAND-NAME               PIC X(60).
010300       10 WK-ICAND-AUTHOR             PIC X(60).
010400*
010500 COPY BKCMCP.
010600*
010700 COPY BKCCAT.
010800*
010900 COPY BKCMCSP.
011000*
011100 COPY BKCD002I REPLACING ==:X:== BY ==B==.
011200*
011300 COPY BKCD002O REPLACING ==:X:== BY ==B==.
011400*
011500* --- two REDEFINES below: the first gives the length display
011600*     area a text view for error messages, the second lets the
011700*     validation-failure reason switch be tested as plain FILLER.
011800 01 LS-DISPLAY-AREA.
011900   03 WK-LEN-N                      PIC 9(3).
012000   03 WK-LEN-X REDEFINES WK-LEN-N   PIC X(3).
012100   03 FILLER                        PIC X(04).
012200*
012300 01 WK-FAIL-AREA.
012400   03 WK-FAIL-SW                    PIC X(1)  VALUE 'N'.
012500     88  WK-VALUE-FAILED                 VALUE 'Y'.
012600   03 WK-FAIL-REASON                PIC X(1)  VALUE SPACE.
012700     88  WK-FAIL-ISBN                     VALUE '1'.
012800     88  WK-FAIL-TITLE                     VALUE '2'.
012900     88  WK-FAIL-OTHER                     VALUE '3'.
013000   03 FILLER REDEFINES WK-FAIL-REASON
013100                                    PIC X(1).
013200*
013300 LOCAL-STORAGE SECTION.
013400 01 LS-UTILS.
013500   03 IDX                           PIC 9(9) COMP VALUE ZERO.
013600   03 W-IDX                         PIC 9(9) COMP VALUE ZERO.
013700   03 BOOK-FOUND-SW                 PIC X(1) VALUE 'N'.
013800     88  BOOK-WAS-FOUND                  VALUE 'Y'.
013900   03 ILLUS-FOUND-SW                PIC X(1) VALUE 'N'.
014000     88  ILLUS-WAS-FOUND                 VALUE 'Y'.
014100   03 FILLER                        PIC X(04).
014200*
014300 LINKAGE SECTION.
014400 COPY BKCMIO.
014500*
014600 COPY BKCMRUN.
014700*
014800 COPY BKCMCR.
014900*
015000 PROCEDURE DIVISION USING BKC-CATALOG
015100                          BKC-IMPORT-PARMS
015200                          MR.
015300*
015400 BEGIN.
015500     MOVE ZERO                           TO MR-RESULT.
015600     INITIALIZE BKC-IMPORT-COUNTS.
015700     PERFORM LOAD-IMPORT-BUFFER.
015800
015900     EVALUATE TRUE
016000        WHEN BKC-IMPORT-SINGLE-BOOK
016100           PERFORM IMPORT-SINGLE-BOOK
016200              THRU IMPORT-SINGLE-BOOK-EXIT
016300        WHEN BKC-IMPORT-CATALOG
016400           PERFORM IMPORT-CATALOG
016500              THRU IMPORT-CATALOG-EXIT
016600        WHEN OTHER
016700           PERFORM RAISE-INVALID-IMPORT-MODE
016800     END-EVALUATE.
016900
017000     PERFORM SHOW-IMPORT-TOTALS.
017100
017200     GOBACK.
017300
017400*
017500* --- SINGLE-BOOK IMPORT (menu 6-1 equivalent) ---
017600 IMPORT-SINGLE-BOOK.
017700     MOVE WK-SCAN-START               TO BKC-SCAN-B-START-POS.
017800     SET BKC-SCAN-B-BOOK-TAG          TO TRUE.
017900     PERFORM CALL-TAG-SCANNER.
018000
018100     IF BKC-SCAN-B-TAG-NOT-FOUND
018200        DISPLAY 'BKCD001 - BOOK TAG NOT FOUND IN IMPORT FILE'
018300        GO TO IMPORT-SINGLE-BOOK-ILLUS
018400     END-IF.
018500
018600     ADD 1                             TO BKC-BOOKS-READ.
018700     MOVE BKC-SCAN-B-ISBN              TO BKC-BOOK-ISBN-LINE.
018800     MOVE BKC-SCAN-B-ISBN-LEN          TO WK-LEN-N.
018900     PERFORM CHECK-BOOK-VALUES THRU CHECK-BOOK-VALUES-EXIT.
019000
019100     IF WK-VALUE-FAILED
019200        ADD 1                          TO BKC-BOOKS-REJ-INVALID
019300        GO TO IMPORT-SINGLE-BOOK-ILLUS
019400     END-IF.
019500
019600     MOVE BKC-SCAN-B-TITLE             TO BKC-BOOK-TITLE-LINE.
019700     MOVE BKC-SCAN-B-AUTHOR            TO BKC-BOOK-AUTHOR-LINE.
019800     PERFORM FIND-BOOK-BY-ISBN.
019900
020000     IF BOOK-WAS-FOUND
020100        DISPLAY 'BKCD001 - DUPLICATE BOOK ISBN: '
020200                BKC-BOOK-ISBN-LINE
020300        ADD 1                          TO BKC-BOOKS-REJ-DUP
020400     ELSE
020500        PERFORM ADD-BOOK-TO-CATALOG
020600        ADD 1                          TO BKC-BOOKS-ADDED
020700     END-IF.
020800
020900 IMPORT-SINGLE-BOOK-ILLUS.
021000     PERFORM PARSE-AND-ATTACH-ILLUS-LOOP.
021100
021200 IMPORT-SINGLE-BOOK-EXIT.
021300     EXIT.
021400
021500*
021600* --- CATALOG IMPORT (menu 6-2 equivalent) ---
021700 IMPORT-CATALOG.
021800     PERFORM BOOK-PASS.
021900     PERFORM MERGE-DEDUP-BOOKS-INTO-CATALOG
022000        VARYING WK-DEDUP-IDX FROM 1 BY 1
022100        UNTIL WK-DEDUP-IDX > WK-DEDUP-TOT.
022200
022300     PERFORM ILLUS-PASS.
022400     PERFORM MERGE-ILLUS-CANDIDATE
022500        VARYING WK-ILLUS-CAND-IDX FROM 1 BY 1
022600        UNTIL WK-ILLUS-CAND-IDX > WK-ILLUS-CAND-TOT.
022700
022800 IMPORT-CATALOG-EXIT.
022900     EXIT.
023000
023100*
023200* --- book pass: scan whole buffer for book tags, de-duping by
023300*     ISBN in a working set before any catalog merge is tried.
023400 BOOK-PASS.
023500     MOVE WK-SCAN-START                TO BKC-SCAN-B-START-POS.
023600     SET BKC-SCAN-B-BOOK-TAG           TO TRUE.
023700     PERFORM CALL-TAG-SCANNER.
023800
023900     PERFORM BOOK-PASS-STEP UNTIL BKC-SCAN-B-TAG-NOT-FOUND.
024000
024100*
024200 BOOK-PASS-STEP.
024300     ADD 1                              TO BKC-BOOKS-READ.
024400     MOVE BKC-SCAN-B-ISBN-LEN           TO WK-LEN-N.
024500     MOVE BKC-SCAN-B-ISBN               TO BKC-BOOK-ISBN-LINE.
024600     PERFORM CHECK-BOOK-VALUES THRU CHECK-BOOK-VALUES-EXIT.
024700
024800     IF WK-VALUE-FAILED
024900        ADD 1                           TO BKC-BOOKS-REJ-INVALID
025000     ELSE
025100        MOVE BKC-SCAN-B-TITLE           TO BKC-BOOK-TITLE-LINE
025200        MOVE BKC-SCAN-B-AUTHOR          TO BKC-BOOK-AUTHOR-LINE
025300        PERFORM DEDUP-INSERT-OR-REPLACE
025400     END-IF.
025500
025600     MOVE BKC-SCAN-B-END-POS            TO BKC-SCAN-B-START-POS.
025700     PERFORM CALL-TAG-SCANNER.
025800
025900*
026000 DEDUP-INSERT-OR-REPLACE.
026100     MOVE ZERO                          TO WK-DEDUP-IDX.
026200     PERFORM FIND-DEDUP-ENTRY
026300        VARYING WK-DEDUP-IDX FROM 1 BY 1
026400        UNTIL WK-DEDUP-IDX > WK-DEDUP-TOT
026500        OR WK-DEDUP-ISBN (WK-DEDUP-IDX) EQUAL BKC-BOOK-ISBN-LINE.
026600
026700     IF WK-DEDUP-IDX > WK-DEDUP-TOT
026800        ADD 1                           TO WK-DEDUP-TOT
026900     END-IF.
027000
027100     MOVE BKC-BOOK-ISBN-LINE
027200                        TO WK-DEDUP-ISBN (WK-DEDUP-IDX).
027300     MOVE BKC-BOOK-TITLE-LINE
027400                        TO WK-DEDUP-TITLE (WK-DEDUP-IDX).
027500     MOVE BKC-BOOK-AUTHOR-LINE
027600                        TO WK-DEDUP-AUTHOR (WK-DEDUP-IDX).
027700
027800*
027900 FIND-DEDUP-ENTRY.
028000     CONTINUE.
028100
028200*
028300 MERGE-DEDUP-BOOKS-INTO-CATALOG.
028400     MOVE WK-DEDUP-ISBN (WK-DEDUP-IDX) TO BKC-BOOK-ISBN-LINE.
028500     PERFORM FIND-BOOK-BY-ISBN.
028600
028700     IF BOOK-WAS-FOUND
028800        DISPLAY 'BKCD001 - DUPLICATE BOOK ISBN: '
028900                BKC-BOOK-ISBN-LINE
029000        ADD 1                           TO BKC-BOOKS-REJ-DUP
029100     ELSE
029200        MOVE WK-DEDUP-TITLE (WK-DEDUP-IDX)
029300                            TO BKC-BOOK-TITLE-LINE
029400        MOVE WK-DEDUP-AUTHOR (WK-DEDUP-IDX)
029500                            TO BKC-BOOK-AUTHOR-LINE
029600        PERFORM ADD-BOOK-TO-CATALOG
029700        ADD 1                           TO BKC-BOOKS-ADDED
029800     END-IF.
029900
030000*
030100* --- illustration pass: scan whole buffer for illustration
030200*     tags, keep only the valid ones for the merge step below.
030300 ILLUS-PASS.
030400     MOVE WK-SCAN-START                 TO BKC-SCAN-B-START-POS.
030500     SET BKC-SCAN-B-ILLUS-TAG           TO TRUE.
030600     PERFORM CALL-TAG-SCANNER.
030700
030800     PERFORM ILLUS-PASS-STEP UNTIL BKC-SCAN-B-TAG-NOT-FOUND.
030900
031000*
031100 ILLUS-PASS-STEP.
031200     ADD 1                              TO BKC-ILLUS-READ.
031300     MOVE BKC-SCAN-B-ILLUS-ID-LEN       TO WK-LEN-N.
031400     MOVE BKC-SCAN-B-ILLUS-ID           TO BKC-ILLUS-ID-LINE.
031500     MOVE BKC-SCAN-B-ILLUS-NAME         TO BKC-ILLUS-NAME-LINE.
031600     MOVE BKC-SCAN-B-ILLUS-AUTHOR       TO BKC-ILLUS-AUTHOR-LINE.
031700     PERFORM CHECK-ILLUS-VALUES THRU CHECK-ILLUS-VALUES-EXIT.
031800
031900     IF WK-VALUE-FAILED
032000        ADD 1                           TO BKC-ILLUS-REJECTED
032100     ELSE
032200        ADD 1                           TO WK-ILLUS-CAND-TOT
032300        MOVE BKC-SCAN-B-ILLUS-ISBN
032400                     TO WK-ICAND-ISBN (WK-ILLUS-CAND-TOT)
032500        MOVE BKC-ILLUS-ID-LINE
032600                     TO WK-ICAND-ID (WK-ILLUS-CAND-TOT)
032700        MOVE BKC-ILLUS-NAME-LINE
032800                     TO WK-ICAND-NAME (WK-ILLUS-CAND-TOT)
032900        MOVE BKC-ILLUS-AUTHOR-LINE
033000                     TO WK-ICAND-AUTHOR (WK-ILLUS-CAND-TOT)
033100     END-IF.
033200
033300     MOVE BKC-SCAN-B-END-POS            TO BKC-SCAN-B-START-POS.
033400     PERFORM CALL-TAG-SCANNER.
033500
033600*
033700 MERGE-ILLUS-CANDIDATE.
033800     MOVE WK-ICAND-ISBN (WK-ILLUS-CAND-IDX)
033900                                        TO BKC-BOOK-ISBN-LINE.
034000     PERFORM FIND-BOOK-BY-ISBN.
034100
034200     IF NOT BOOK-WAS-FOUND
034300        DISPLAY 'BKCD001 - ILLUSTRATION OWNING BOOK NOT FOUND: '
034400                BKC-BOOK-ISBN-LINE
034500        ADD 1                           TO BKC-ILLUS-REJECTED
034600     ELSE
034700        MOVE WK-ICAND-ID (WK-ILLUS-CAND-IDX)
034800                             TO BKC-ILLUS-ID-LINE
034900        PERFORM FIND-ILLUS-ON-BOOK
035000        IF ILLUS-WAS-FOUND
035100           DISPLAY 'BKCD001 - DUPLICATE ILLUSTRATION ID: '
035200                   BKC-ILLUS-ID-LINE
035300           ADD 1                        TO BKC-ILLUS-REJECTED
035400        ELSE
035500           MOVE WK-ICAND-NAME (WK-ILLUS-CAND-IDX)
035600                             TO BKC-ILLUS-NAME-LINE
035700           MOVE WK-ICAND-AUTHOR (WK-ILLUS-CAND-IDX)
035800                             TO BKC-ILLUS-AUTHOR-LINE
035900           PERFORM ATTACH-ILLUS-TO-BOOK
036000           ADD 1                        TO BKC-ILLUS-ADDED
036100        END-IF
036200     END-IF.
036300
036400*
036500* --- scans the whole buffer, offset 0 forward, for illustration
036600*     records; used by single-book import only (catalog import
036700*     has its own illustration pass above).
036800 PARSE-AND-ATTACH-ILLUS-LOOP.
036900     MOVE WK-SCAN-START                 TO BKC-SCAN-B-START-POS.
037000     SET BKC-SCAN-B-ILLUS-TAG           TO TRUE.
037100     PERFORM CALL-TAG-SCANNER.
037200
037300     PERFORM PARSE-AND-ATTACH-ONE-ILLUS
037400        UNTIL BKC-SCAN-B-TAG-NOT-FOUND.
037500
037600*
037700 PARSE-AND-ATTACH-ONE-ILLUS.
037800     ADD 1                              TO BKC-ILLUS-READ.
037900     MOVE BKC-SCAN-B-ILLUS-ISBN         TO BKC-BOOK-ISBN-LINE.
038000     PERFORM FIND-BOOK-BY-ISBN.
038100
038200     IF NOT BOOK-WAS-FOUND
038300        DISPLAY 'BKCD001 - ILLUSTRATION OWNING BOOK NOT FOUND: '
038400                BKC-BOOK-ISBN-LINE
038500        ADD 1                           TO BKC-ILLUS-REJECTED
038600     ELSE
038700        MOVE BKC-SCAN-B-ILLUS-ID-LEN    TO WK-LEN-N
038800        MOVE BKC-SCAN-B-ILLUS-ID        TO BKC-ILLUS-ID-LINE
038900        PERFORM FIND-ILLUS-ON-BOOK
039000
039100        IF ILLUS-WAS-FOUND
039200           DISPLAY 'BKCD001 - DUPLICATE ILLUSTRATION ID: '
039300                   BKC-ILLUS-ID-LINE
039400           ADD 1                        TO BKC-ILLUS-REJECTED
039500        ELSE
039600           MOVE BKC-SCAN-B-ILLUS-NAME   TO BKC-ILLUS-NAME-LINE
039700           MOVE BKC-SCAN-B-ILLUS-AUTHOR TO BKC-ILLUS-AUTHOR-LINE
039800           PERFORM CHECK-ILLUS-VALUES
039900              THRU CHECK-ILLUS-VALUES-EXIT
040000           IF WK-VALUE-FAILED
040100              ADD 1                     TO BKC-ILLUS-REJECTED
040200           ELSE
040300              PERFORM ATTACH-ILLUS-TO-BOOK
040400              ADD 1                     TO BKC-ILLUS-ADDED
040500           END-IF
040600        END-IF
040700     END-IF.
040800
040900     MOVE BKC-SCAN-B-END-POS            TO BKC-SCAN-B-START-POS.
041000     PERFORM CALL-TAG-SCANNER.
041100
041200*
041300* --- dynamic CALL to the tag scanner, house style: the routine
041400*     name is moved into the selector area, never coded literal.
041500 CALL-TAG-SCANNER.
041600     MOVE 'BKCD002'                     TO BKC-SCAN-ROUTINE.
041700     CALL BKC-SCAN-ROUTINE USING BKC-SCAN-B-IN
041800                                 BKC-SCAN-B-OUT
041900                                 MR
042000              ON EXCEPTION PERFORM RAISE-CALL-ERROR
042100          NOT ON EXCEPTION PERFORM CHECK-CALL-RESULT
042200     END-CALL.
042300
042400*
042500 CHECK-CALL-RESULT.
042600     IF MR-RESULT NOT EQUAL ZERO
042700        GOBACK
042800     END-IF.
042900
043000*
043100* --- BOOK VALUES VALIDATION (checkBookValues) ---
043200 CHECK-BOOK-VALUES.
043300     MOVE 'N'                           TO WK-FAIL-SW.
043400     MOVE SPACE                         TO WK-FAIL-REASON.
043500
043600     IF WK-LEN-N > BKC-ISBN-MAX-LEN OR BKC-BOOK-ISBN-LINE
043700                                         EQUAL SPACE
043800        MOVE 'Y'                        TO WK-FAIL-SW
043900        SET WK-FAIL-ISBN                TO TRUE
044000        DISPLAY 'BKCD001 - ISBN INVALID: ' BKC-BOOK-ISBN-LINE
044100        GO TO CHECK-BOOK-VALUES-EXIT
044200     END-IF.
044300
044400     PERFORM CHECK-ISBN-FORBIDDEN.
044500     IF WK-VALUE-FAILED
044600        SET WK-FAIL-ISBN                TO TRUE
044700        DISPLAY 'BKCD001 - ISBN INVALID: ' BKC-BOOK-ISBN-LINE
044800        GO TO CHECK-BOOK-VALUES-EXIT
044900     END-IF.
045000
045100     IF BKC-SCAN-B-TITLE-LEN > BKC-TITLE-MAX-LEN
045200        MOVE 'Y'                        TO WK-FAIL-SW
045300        SET WK-FAIL-TITLE               TO TRUE
045400        DISPLAY 'BKCD001 - TITLE INVALID: ' BKC-BOOK-ISBN-LINE
045500        GO TO CHECK-BOOK-VALUES-EXIT
045600     END-IF.
045700
045800     IF BKC-SCAN-B-AUTHOR-LEN > BKC-AUTHOR-MAX-LEN
045900        MOVE 'Y'                        TO WK-FAIL-SW
046000        SET WK-FAIL-OTHER               TO TRUE
046100        DISPLAY 'BKCD001 - VALUES INVALID: ' BKC-BOOK-ISBN-LINE
046200     END-IF.
046300
046400 CHECK-BOOK-VALUES-EXIT.
046500     EXIT.
046600
046700*
046800* --- ISBN FORBIDDEN CHARACTER CHECK (checkIsbnForbidden) ---
046900* 2001 note: the full ISBN is checked against the full forbidden
047000* set, not merely the first matching position, per the catalog
047100* desk's stated intent rather than the letter of the original
047200* scan order.
047300 CHECK-ISBN-FORBIDDEN.
047400     MOVE 'N'                           TO WK-FAIL-SW.
047500     PERFORM CHECK-ISBN-FORBIDDEN-STEP
047600        VARYING IDX FROM 1 BY 1
047700        UNTIL IDX > BKC-FORBID-CHAR-CNT
047800        OR WK-VALUE-FAILED.
047900
048000*
048100 CHECK-ISBN-FORBIDDEN-STEP.
048200     MOVE ZERO                          TO W-IDX.
048300     INSPECT BKC-BOOK-ISBN-LINE (1:WK-LEN-N)
048400         TALLYING W-IDX FOR ALL BKC-FORBID-CHAR (IDX).
048500     IF W-IDX > ZERO
048600        MOVE 'Y'                        TO WK-FAIL-SW
048700     END-IF.
048800
048900*
049000* --- ILLUSTRATION VALUES VALIDATION (checkIllustrationValues) ---
049100 CHECK-ILLUS-VALUES.
049200     MOVE 'N'                           TO WK-FAIL-SW.
049300     MOVE SPACE                         TO WK-FAIL-REASON.
049400
049500     IF WK-LEN-N > BKC-ILLUS-ID-MAX-LEN OR BKC-ILLUS-ID-LINE
049600                                         EQUAL SPACE
049700        MOVE 'Y'                        TO WK-FAIL-SW
049800        SET WK-FAIL-ISBN                TO TRUE
049900        DISPLAY 'BKCD001 - ILLUSTRATION ID INVALID: '
050000                BKC-ILLUS-ID-LINE
050100        GO TO CHECK-ILLUS-VALUES-EXIT
050200     END-IF.
050300
050400     IF BKC-SCAN-B-ILLUS-NAME-LEN > BKC-ILLUS-NAME-MAX-LEN
050500        MOVE 'Y'                        TO WK-FAIL-SW
050600        SET WK-FAIL-TITLE               TO TRUE
050700        DISPLAY 'BKCD001 - VALUES INVALID: ' BKC-ILLUS-ID-LINE
050800        GO TO CHECK-ILLUS-VALUES-EXIT
050900     END-IF.
051000
051100     IF BKC-SCAN-B-ILLUS-AUTHOR-LEN > BKC-ILLUS-AUTHOR-MAX-LEN
051200        MOVE 'Y'                        TO WK-FAIL-SW
051300        SET WK-FAIL-OTHER               TO TRUE
051400        DISPLAY 'BKCD001 - VALUES INVALID: ' BKC-ILLUS-ID-LINE
051500     END-IF.
051600
051700 CHECK-ILLUS-VALUES-EXIT.
051800     EXIT.
051900
052000*
052100* --- DUPLICATE DETECTION ---
052200 FIND-BOOK-BY-ISBN.
052300     MOVE 'N'                           TO BOOK-FOUND-SW.
052400     SET BKC-CAT-IDX                    TO 1.
052500     PERFORM FIND-BOOK-BY-ISBN-STEP
052600        UNTIL BOOK-WAS-FOUND
052700        OR BKC-CAT-IDX > BKC-CAT-TOT.
052800
052900*
053000 FIND-BOOK-BY-ISBN-STEP.
053100     IF BKC-CAT-ISBN (BKC-CAT-IDX) EQUAL BKC-BOOK-ISBN-LINE
053200        MOVE 'Y'                        TO BOOK-FOUND-SW
053300     ELSE
053400        SET BKC-CAT-IDX UP BY 1
053500     END-IF.
053600
053700*
053800 FIND-ILLUS-ON-BOOK.
053900     MOVE 'N'                           TO ILLUS-FOUND-SW.
054000     IF BKC-CAT-ILLUS-CNT (BKC-CAT-IDX) > ZERO
054100        SET BKC-CAT-ILLUS-IDX           TO 1
054200        PERFORM FIND-ILLUS-ON-BOOK-STEP
054300           UNTIL ILLUS-WAS-FOUND
054400           OR BKC-CAT-ILLUS-IDX
054500                 > BKC-CAT-ILLUS-CNT (BKC-CAT-IDX)
054600     END-IF.
054700
054800*
054900 FIND-ILLUS-ON-BOOK-STEP.
055000     IF BKC-CAT-ILLUS-ID (BKC-CAT-IDX BKC-CAT-ILLUS-IDX)
055100                               EQUAL BKC-ILLUS-ID-LINE
055200        MOVE 'Y'                        TO ILLUS-FOUND-SW
055300     ELSE
055400        SET BKC-CAT-ILLUS-IDX UP BY 1
055500     END-IF.
055600
055700*
055800 ADD-BOOK-TO-CATALOG.
055900     ADD 1                              TO BKC-CAT-TOT.
056000     SET BKC-CAT-IDX                    TO BKC-CAT-TOT.
056100     MOVE BKC-BOOK-ISBN-LINE
056200                        TO BKC-CAT-ISBN (BKC-CAT-IDX).
056300     MOVE BKC-BOOK-TITLE-LINE
056400                        TO BKC-CAT-TITLE (BKC-CAT-IDX).
056500     MOVE BKC-BOOK-AUTHOR-LINE
056600                        TO BKC-CAT-AUTHOR (BKC-CAT-IDX).
056700     MOVE ZERO                          TO BKC-CAT-ILLUS-CNT
056800                                            (BKC-CAT-IDX).
056900
057000*
057100 ATTACH-ILLUS-TO-BOOK.
057200     ADD 1                       TO BKC-CAT-ILLUS-CNT
057300                                     (BKC-CAT-IDX).
057400     SET BKC-CAT-ILLUS-IDX       TO BKC-CAT-ILLUS-CNT
057500                                     (BKC-CAT-IDX).
057600     MOVE BKC-ILLUS-ID-LINE
057700             TO BKC-CAT-ILLUS-ID (BKC-CAT-IDX BKC-CAT-ILLUS-IDX).
057800     MOVE BKC-ILLUS-NAME-LINE
057900             TO BKC-CAT-ILLUS-NAME
058000                (BKC-CAT-IDX BKC-CAT-ILLUS-IDX).
058100     MOVE BKC-ILLUS-AUTHOR-LINE
058200             TO BKC-CAT-ILLUS-AUTHOR
058300                (BKC-CAT-IDX BKC-CAT-ILLUS-IDX).
058400
058500*
058600* --- IMPORT FILE READ ---
058700 LOAD-IMPORT-BUFFER.
058800     MOVE ZERO                          TO WK-BUFFER-LEN.
058900     MOVE SPACE                         TO WK-BUFFER-DATA.
059000
059100     OPEN INPUT BKC-IMPORT-FILE.
059200     IF NOT BKC-IMPORT-OK
059300        DISPLAY 'BKCD001 - IMPORT FILE OPEN ERROR - FS: '
059400                BKC-IMPORT-FS
059500        PERFORM RAISE-OPEN-ERROR
059600     END-IF.
059700
059800     PERFORM READ-IMPORT-LINE.
059900     PERFORM APPEND-IMPORT-LINE UNTIL BKC-IMPORT-EOF.
060000
060100     CLOSE BKC-IMPORT-FILE.
060200
060300*
060400 APPEND-IMPORT-LINE.
060500     PERFORM APPEND-ONE-LINE-TO-BUFFER.
060600     PERFORM READ-IMPORT-LINE.
060700
060800*
060900* --- 2005 fix: TALLYING ... FOR CHARACTERS BEFORE SPACE used to
061000*     stop at the FIRST blank anywhere in the line, which chopped
061100*     every title/author/name with more than one word down to
061200*     its first word.  TRIM-IMPORT-LINE-STEP below instead walks
061300*     backward from column 100 looking for the last non-blank
061400*     character, so an embedded blank in real content is kept and
061500*     only the true trailing pad is dropped.
061600 APPEND-ONE-LINE-TO-BUFFER.
061700     MOVE 100                           TO IDX.
061800     PERFORM TRIM-IMPORT-LINE-STEP
061900        UNTIL IDX EQUAL ZERO
062000        OR BKC-IMPORT-REC-DATA (IDX:1) NOT EQUAL SPACE.
062100     MOVE IDX                           TO W-IDX.
062200     IF W-IDX > ZERO
062300        MOVE BKC-IMPORT-REC-DATA (1:W-IDX)
062400          TO WK-BUFFER-DATA (WK-BUFFER-LEN + 1 : W-IDX)
062500        ADD W-IDX                        TO WK-BUFFER-LEN
062600     END-IF.
062700     ADD 1                               TO WK-BUFFER-LEN.
062800     MOVE WK-NEWLINE
062900          TO WK-BUFFER-DATA (WK-BUFFER-LEN : 1).
063000     MOVE WK-BUFFER-LEN TO BKC-SCAN-B-BUFFER-LEN.
063100     MOVE WK-BUFFER-DATA TO BKC-SCAN-B-BUFFER-DATA.
063200*
063300 TRIM-IMPORT-LINE-STEP.
063400     SUBTRACT 1                         FROM IDX.
063500
063600*
063700 READ-IMPORT-LINE.
063800     READ BKC-IMPORT-FILE.
063900     IF NOT BKC-IMPORT-OK AND NOT BKC-IMPORT-EOF
064000        DISPLAY 'BKCD001 - IMPORT FILE READ ERROR - FS: '
064100                BKC-IMPORT-FS
064200        PERFORM RAISE-READ-ERROR
064300     END-IF.
064400
064500*
064600 SHOW-IMPORT-TOTALS.
064700     DISPLAY ' '.
064800     DISPLAY '************ BKCD001 IMPORT RECAP *************'.
064900     DISPLAY '* BOOKS READ:              ' BKC-BOOKS-READ.
065000     DISPLAY '* BOOKS ADDED:             ' BKC-BOOKS-ADDED.
065100     DISPLAY '* BOOKS REJECTED DUP:      ' BKC-BOOKS-REJ-DUP.
065200     DISPLAY '* BOOKS REJECTED INVALID:  ' BKC-BOOKS-REJ-INVALID.
065300     DISPLAY '* ILLUSTRATIONS READ:      ' BKC-ILLUS-READ.
065400     DISPLAY '* ILLUSTRATIONS ADDED:     ' BKC-ILLUS-ADDED.
065500     DISPLAY '* ILLUSTRATIONS REJECTED:  ' BKC-ILLUS-REJECTED.
065600     DISPLAY '*************************************************'.
065700     DISPLAY ' '.
065800
065900*
066000* --- INPUT ERRORS ---
066100 RAISE-INVALID-IMPORT-MODE.
066200     MOVE 20                            TO MR-RESULT.
066300     MOVE 'BKC-IMPORT-MODE NOT 1 OR 2'   TO MR-DESCRIPTION.
066400     MOVE BKC-IMPORT-MODE                TO MR-POSITION.
066500
066600*
066700* --- RUNTIME ERRORS ---
066800 RAISE-CALL-ERROR.
066900     MOVE 21                            TO MR-RESULT.
067000     MOVE 'CALL FOR BKCD002 RAISED AN EXCEPTION'
067100                                         TO MR-DESCRIPTION.
067200     GOBACK.
067300
067400*
067500 RAISE-OPEN-ERROR.
067600     MOVE 22                            TO MR-RESULT.
067700     MOVE 'IMPORT FILE OPEN ERROR'      TO MR-DESCRIPTION.
067800     MOVE BKC-IMPORT-FS                 TO MR-POSITION.
067900     GOBACK.
068000
068100*
068200 RAISE-READ-ERROR.
068300     MOVE 23                            TO MR-RESULT.
068400     MOVE 'IMPORT FILE READ ERROR'      TO MR-DESCRIPTION.
068500     MOVE BKC-IMPORT-FS                 TO MR-POSITION.
068600     GOBACK.
