000100* **++ Area input per ricerca tag nel buffer di import
000200 01 BKC-SCAN-:X:-IN.
000300   03 BKC-SCAN-:X:-BUFFER.
000400     05 BKC-SCAN-:X:-BUFFER-LEN     PIC 9(9) COMP.
000500     05 BKC-SCAN-:X:-BUFFER-DATA    PIC X(32000).
000600   03 BKC-SCAN-:X:-START-POS        PIC 9(9) COMP.
000700   03 BKC-SCAN-:X:-TAG-SELECT       PIC X(1).
000800     88  BKC-SCAN-:X:-BOOK-TAG            VALUE 'B'.
000900     88  BKC-SCAN-:X:-ILLUS-TAG           VALUE 'I'.
001000   03 FILLER                        PIC X(4).
