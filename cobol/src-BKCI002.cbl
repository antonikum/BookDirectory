000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BKCI002.
000400 AUTHOR.     R. MASELLI.
000500 INSTALLATION. BOOK DIRECTORY UNIT - CATALOG SERVICES.
000600 DATE-WRITTEN. 01/14/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000900*----------------------------------------------------------------
001000* BKCI002
001100* **++ routine per la costruzione del record taggato [Libro] o
001200*      [Illustrazione] a partire dai campi del chiamante, una
001300*      riga di testo per campo, da scrivere sul file di export.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 01/14/1992 RMA  INITIAL RELEASE - CATALOG EXPORT PROJECT 91-07
001800* 01/14/1992 RMA  BUILD ONLY SUPPORTS [LIBRO]/[ILLUSTRAZIONE]
001900* 09/02/1993 GTF  LINE COUNT NOW SET FROM KIND, NOT HARD-CODED
002000* 09/02/1993 GTF  TICKET CR-93-044, SAME FIX AS BKCD002 SCAN SIDE
002100* 02/14/1994 RMA  TAG LITERALS NOW TAKEN FROM BKCCAT, NOT LOCAL
002200* 06/30/1995 GTF  NO FUNCTIONAL CHANGE - COMMENT CLEANUP
002300* 11/08/1996 PDV  ADDED DEFENSIVE CHECK ON TAG SELECTOR VALUE
002400* 11/08/1996 PDV  TICKET CR-96-201, SAME AS BKCD002 SCAN SIDE
002500* 10/02/1998 GTF  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
002600* 10/02/1998 GTF  TICKET Y2K-0098, NO CHANGE REQUIRED
002700* 03/17/1999 PDV  NO CHANGE - REVIEWED WITH CR-99-016 BATCH
002800* 05/05/2004 GTF  REVIEWED FOR IMPORT/EXPORT SYMMETRY WITH BKCD002
002900* 12/02/2004 PDV  ADDED LINE-COUNT SANITY CHECK ON BUILD OUTPUT
003000* 12/02/2004 PDV  TICKET CR-04-061, SAME PROJECT AS BKCD002 FIX
003100*----------------------------------------------------------------
003200 ENVIRONMENT DIVISION.
003300*
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.    IBM-370.
003600 OBJECT-COMPUTER.    IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200**
004300 DATA DIVISION.
004400*
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800*
004900* --- standalone work fields, the shop's old habit of keeping a
005000*     handful of single-purpose constants at 77-level rather than
005100*     folding every one of them under a WK-LITERALS group.
005200 77  WK-BOOK-LINE-TOT                  PIC 9(4) COMP VALUE 4.
005300 77  WK-ILLUS-LINE-TOT                 PIC 9(4) COMP VALUE 5.
005400*
005500 COPY BKCCAT.
005600*
005700* --- three REDEFINES below give both a text and a numeric view
005800*     of the output line count and the line index, the shop's
005900*     usual trick for DISPLAYing a COMP field in an error
006000*     message without an extra MOVE.
006100 01 LS-DISPLAY-AREA.
006200   03 WK-CNT-N                        PIC 9(9).
006300   03 WK-CNT-X REDEFINES WK-CNT-N     PIC X(9).
006400   03 WK-IDX-N                        PIC 9(4).
006500   03 WK-IDX-X REDEFINES WK-IDX-N     PIC X(4).
006600   03 FILLER                          PIC X(04).
006700*
006800 LOCAL-STORAGE SECTION.
006900 01 LS-UTILS.
007000   03 LINE-IDX                        PIC 9(4) COMP.
007100   03 FILLER                          PIC X(04).
007200*
007300 LINKAGE SECTION.
007400 COPY BKCI002I REPLACING ==:X:== BY ==C==.
007500*
007600 COPY BKCMCR.
007700*
007800 PROCEDURE DIVISION USING BKC-BUILD-C-AREA
007900                          MR.
008000*
008100 BEGIN.
008200     MOVE ZERO                           TO MR-RESULT.
008300     MOVE ZERO                           TO BKC-BUILD-C-LINE-TOT.
008400*
008500     IF BKC-BUILD-C-BOOK-KIND
008600        PERFORM BUILD-BOOK-RECORD
008700     ELSE
008800        IF BKC-BUILD-C-ILLUS-KIND
008900           PERFORM BUILD-ILLUS-RECORD
009000        ELSE
009100           PERFORM RAISE-INVALID-SELECTOR
009200           GOBACK
009300        END-IF
009400     END-IF.
009500*
009600* --- belt-and-suspenders check that the line builder above
009700*     actually laid down as many lines as it claimed in
009800*     BKC-BUILD-C-LINE-TOT; catches a field added to one of
009900*     the MOVE chains above without the matching line-total
010000*     constant being bumped to suit.
010100     IF LINE-IDX NOT EQUAL BKC-BUILD-C-LINE-TOT
010200        MOVE LINE-IDX                    TO WK-IDX-N
010300        PERFORM RAISE-LINE-COUNT-MISMATCH
010400        GOBACK
010500     END-IF.
010600*
010700     GOBACK.
010800*
010900* --- moves the caller's book fields into the shop's standard
011000*     tagged layout, then unloads that layout one line at a
011100*     time into the output table.
011200 BUILD-BOOK-RECORD.
011300     MOVE BKC-BUILD-C-ISBN          TO BKC-BOOK-ISBN-LINE.
011400     MOVE BKC-BUILD-C-TITLE         TO BKC-BOOK-TITLE-LINE.
011500     MOVE BKC-BUILD-C-AUTHOR        TO BKC-BOOK-AUTHOR-LINE.
011600*
011700     MOVE WK-BOOK-LINE-TOT          TO BKC-BUILD-C-LINE-TOT.
011800     MOVE 1                         TO LINE-IDX.
011900     MOVE BKC-BOOK-TAG-LINE
012000                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
012100     ADD 1                           TO LINE-IDX.
012200     MOVE BKC-BOOK-ISBN-LINE
012300                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
012400     ADD 1                           TO LINE-IDX.
012500     MOVE BKC-BOOK-TITLE-LINE
012600                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
012700     ADD 1                           TO LINE-IDX.
012800     MOVE BKC-BOOK-AUTHOR-LINE
012900                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
013000*
013100* --- same pattern as BUILD-BOOK-RECORD above, one more field
013200*     line since an illustration carries an ID ahead of the
013300*     ISBN it is attached to.
013400 BUILD-ILLUS-RECORD.
013500     MOVE BKC-BUILD-C-ILLUS-ID      TO BKC-ILLUS-ID-LINE.
013600     MOVE BKC-BUILD-C-ILLUS-ISBN    TO BKC-ILLUS-ISBN-LINE.
013700     MOVE BKC-BUILD-C-ILLUS-NAME    TO BKC-ILLUS-NAME-LINE.
013800     MOVE BKC-BUILD-C-ILLUS-AUTHOR  TO BKC-ILLUS-AUTHOR-LINE.
013900*
014000     MOVE WK-ILLUS-LINE-TOT         TO BKC-BUILD-C-LINE-TOT.
014100     MOVE 1                         TO LINE-IDX.
014200     MOVE BKC-ILLUS-TAG-LINE
014300                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
014400     ADD 1                           TO LINE-IDX.
014500     MOVE BKC-ILLUS-ID-LINE
014600                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
014700     ADD 1                           TO LINE-IDX.
014800     MOVE BKC-ILLUS-ISBN-LINE
014900                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
015000     ADD 1                           TO LINE-IDX.
015100     MOVE BKC-ILLUS-NAME-LINE
015200                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
015300     ADD 1                           TO LINE-IDX.
015400     MOVE BKC-ILLUS-AUTHOR-LINE
015500                       TO BKC-BUILD-C-LINE-TEXT (LINE-IDX).
015600*
015700* --- INPUT ERRORS ---
015800 RAISE-INVALID-SELECTOR.
015900     MOVE 30                            TO MR-RESULT.
016000     MOVE 'BKC-BUILD-KIND NOT B OR I'    TO MR-DESCRIPTION.
016100     MOVE ZERO                          TO WK-CNT-N.
016200     MOVE WK-CNT-X                      TO MR-POSITION.
016300*
016400* --- 2004 hardening: companion check to BKCD002's own line-count
016500*     guard on the import side.
016600 RAISE-LINE-COUNT-MISMATCH.
016700     MOVE 31                            TO MR-RESULT.
016800     MOVE 'OUTPUT LINE COUNT DOES NOT MATCH LINE-TOT'
016900                                         TO MR-DESCRIPTION.
017000     MOVE WK-IDX-X                      TO MR-POSITION.
