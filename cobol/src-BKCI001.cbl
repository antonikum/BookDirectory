000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. BKCI001.
000400 AUTHOR.     R. MASELLI.
000500 INSTALLATION. BOOK DIRECTORY UNIT - CATALOG SERVICES.
000600 DATE-WRITTEN. 01/20/1992.
000700 DATE-COMPILED.
000800 SECURITY.   UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000900*----------------------------------------------------------------
001000* BKCI001
001100* **++ driver di export del catalogo libri.  Supporta due
001200*      modalita':
001300*        1 - export di un singolo libro (e delle sue
001400*            illustrazioni) su file, dato l'ISBN
001500*        2 - export dell'intero catalogo su file, un record
001600*            taggato [Libro]/[Illustrazione] per ciascuna voce
001700*      il record taggato vero e proprio e' costruito da
001800*      BKCI002, richiamata dinamicamente per ogni libro e per
001900*      ogni illustrazione.
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*----------------------------------------------------------------
002300* 01/20/1992 RMA  INITIAL RELEASE - CATALOG EXPORT PROJECT 91-07
002400* 01/20/1992 RMA  MODE 1/2 FROM BKC-EXPORT-MODE, SEE BKCERUN
002500* 09/02/1993 GTF  FIXED SCAN PAST END OF BUFFER ON LAST RECORD
002600* 09/02/1993 GTF  TICKET CR-93-044 (SAME ROOT CAUSE AS BKCD001)
002700* 02/14/1994 RMA  EXPORT NOW USES BKC-BUILD-ROUTINE SELECTOR
002800* 02/14/1994 RMA  REPLACES INLINE CALL 'BKCI002' LITERAL
002900* 06/30/1995 GTF  NO FUNCTIONAL CHANGE - COMMENT CLEANUP
003000* 11/08/1996 PDV  SINGLE-BOOK EXPORT NOW REJECTS UNKNOWN ISBN
003100* 11/08/1996 PDV  TICKET CR-96-202, MIRRORS CR-96-201 ON IMPORT
003200* 10/02/1998 GTF  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM
003300* 10/02/1998 GTF  TICKET Y2K-0098, NO CHANGE REQUIRED
003400* 03/17/1999 PDV  EXPORT FILE NAME NOW TAKEN FROM LINKAGE
003500* 03/17/1999 PDV  TICKET CR-99-017, COMPANION TO CR-99-016
003600* 05/05/2004 GTF  REVIEWED FOR IMPORT/EXPORT SYMMETRY WITH BKCD001
003700* 02/11/2005 PDV  SINGLE-BOOK EXPORT NOW REJECTS BLANK ISBN
003800* 02/11/2005 PDV  TICKET CR-05-009, COMPANION TO CR-05-008 ON IMPORT
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100*
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.    IBM-370.
004400 OBJECT-COMPUTER.    IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT BKC-EXPORT-FILE    ASSIGN TO BKCEXP
005100            ORGANIZATION LINE SEQUENTIAL
005200            FILE STATUS BKC-EXPORT-FS.
005300*
005400 DATA DIVISION.
005500*
005600 FILE SECTION.
005700 FD BKC-EXPORT-FILE RECORDING F.
005800 01 BKC-EXPORT-REC.
005900   03 BKC-EXPORT-REC-DATA          PIC X(100).
006000   03 FILLER                       PIC X(04).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006400* --- standalone constant, the shop's old habit of keeping a
006500*     single-purpose limit at 77-level rather than folding it
006600*     under a WK-LITERALS group.
006700 77  WK-ONE-BOOK-ILLUS-MAX          PIC 9(2) COMP VALUE 99.
006800*
006900 01 LS-FILE-STATUSES.
007000   03 BKC-EXPORT-FS               PIC XX.
007100     88  BKC-EXPORT-OK                   VALUE '00'.
007200     88  BKC-EXPORT-EOF                  VALUE '10'.
007300   03 FILLER                      PIC X(08).
007400*
007500 COPY BKCMCSP.
007600*
007700 COPY BKCI002I REPLACING ==:X:== BY ==B==.
007800*
007900* --- two REDEFINES below give the output-line count and the
008000*     actual-bytes-present length both a text and a numeric
008100*     view, the shop's usual trick when a line-sequential
008200*     WRITE needs an exact length instead of a blank-padded one.
008300 01 LS-DISPLAY-AREA.
008400   03 WK-CNT-N                     PIC 9(9).
008500   03 WK-CNT-X REDEFINES WK-CNT-N  PIC X(9).
008600   03 WK-LEN-N                     PIC 9(3).
008700   03 WK-LEN-X REDEFINES WK-LEN-N  PIC X(3).
008800   03 FILLER                       PIC X(04).
008900*
009000 LOCAL-STORAGE SECTION.
009100 01 LS-UTILS.
009200   03 LINE-IDX                     PIC 9(4) COMP.
009300   03 WK-EXPORT-ISBN-SW            PIC X.
009400     88  WK-EXPORT-ISBN-BAD           VALUE 'Y'.
009500   03 FILLER                       PIC X(04).
009600*
009700 LINKAGE SECTION.
009800 COPY BKCMIO.
009900*
010000 COPY BKCERUN.
010100*
010200 COPY BKCMCR.
010300*
010400 PROCEDURE DIVISION USING BKC-CATALOG
010500                          BKC-EXPORT-PARMS
010600                          MR.
010700*
010800 BEGIN.
010900     MOVE ZERO                           TO MR-RESULT.
011000     MOVE ZERO                           TO BKC-EXP-BOOKS-WRITTEN.
011100     MOVE ZERO                           TO BKC-EXP-ILLUS-WRITTEN.
011200     MOVE ZERO                        TO BKC-EXP-BOOK-NOT-FOUND.
011300*
011400     OPEN OUTPUT BKC-EXPORT-FILE.
011500     IF NOT BKC-EXPORT-OK
011600        PERFORM RAISE-OPEN-ERROR
011700        GOBACK
011800     END-IF.
011900*
012000     IF BKC-EXPORT-SINGLE-BOOK
012100        PERFORM EXPORT-ONE-BOOK
012200     ELSE
012300        IF BKC-EXPORT-CATALOG
012400           PERFORM EXPORT-CATALOG
012500        ELSE
012600           PERFORM RAISE-INVALID-EXPORT-MODE
012700        END-IF
012800     END-IF.
012900*
013000     CLOSE BKC-EXPORT-FILE.
013100     PERFORM SHOW-EXPORT-TOTALS.
013200     GOBACK.
013300*
013400* --- menu 5-1: looks up the one book whose ISBN was passed in,
013500*     writes its tagged record followed by every illustration
013600*     attached to it; raises no hard error on a miss, the caller
013700*     tells the operator from BKC-EXP-BOOK-NOT-FOUND instead.
013800 EXPORT-ONE-BOOK.
013900     PERFORM CHECK-EXPORT-ISBN.
014000     IF WK-EXPORT-ISBN-BAD
014100        MOVE 1                           TO BKC-EXP-BOOK-NOT-FOUND
014200        GO TO EXPORT-ONE-BOOK-EXIT
014300     END-IF.
014400     SET BKC-CAT-IDX                     TO 1.
014500     PERFORM EXPORT-ONE-BOOK-STEP
014600        UNTIL BKC-CAT-IDX > BKC-CAT-TOT
014700        OR BKC-EXPORT-ISBN EQUAL
014800           BKC-CAT-ISBN (BKC-CAT-IDX).
014900*
015000     IF BKC-CAT-IDX > BKC-CAT-TOT
015100        MOVE 1                           TO BKC-EXP-BOOK-NOT-FOUND
015200     ELSE
015300        PERFORM WRITE-ONE-BOOK-RECORD
015400     END-IF.
015500*
015600 EXPORT-ONE-BOOK-EXIT.
015700     EXIT.
015800 EXPORT-ONE-BOOK-STEP.
015900     SET BKC-CAT-IDX UP BY 1.
016000*
016100* --- 2005 hardening: mirrors the ISBN empty/length guard
016200*     CHECK-BOOK-VALUES runs on the import side in BKCD001 - the
016300*     BKC-EXPORT-ISBN linkage field is already fixed at
016400*     BKC-ISBN-MAX-LEN bytes so it can never arrive over width,
016500*     but a blank ISBN is now rejected here, before the linear
016600*     scan below, rather than simply falling through to a
016700*     not-found result by accident of no catalog entry ever
016800*     having a blank key.
016900 CHECK-EXPORT-ISBN.
017000     MOVE 'N'                            TO WK-EXPORT-ISBN-SW.
017100     IF BKC-EXPORT-ISBN EQUAL SPACE
017200        MOVE 'Y'                         TO WK-EXPORT-ISBN-SW
017300        DISPLAY 'BKCI001 - EXPORT ISBN INVALID: ' BKC-EXPORT-ISBN
017400     END-IF.
017500*
017600 CHECK-EXPORT-ISBN-EXIT.
017700     EXIT.
017800*
017900* --- menu 5-2: every catalog entry, in table order, each
018000*     followed immediately by its own illustrations - the same
018100*     order the single-book path uses for one entry at a time.
018200 EXPORT-CATALOG.
018300     PERFORM EXPORT-CATALOG-STEP
018400        VARYING BKC-CAT-IDX FROM 1 BY 1
018500        UNTIL BKC-CAT-IDX > BKC-CAT-TOT.
018600*
018700 EXPORT-CATALOG-STEP.
018800     PERFORM WRITE-ONE-BOOK-RECORD.
018900*
019000* --- builds and writes the [Libro] record for the book at
019100*     BKC-CAT-IDX, then its illustrations in turn; shared by
019200*     both export modes above.
019300 WRITE-ONE-BOOK-RECORD.
019400     MOVE 'B'                     TO BKC-BUILD-B-KIND.
019500     MOVE BKC-CAT-ISBN (BKC-CAT-IDX)   TO BKC-BUILD-B-ISBN.
019600     MOVE BKC-CAT-TITLE (BKC-CAT-IDX)  TO BKC-BUILD-B-TITLE.
019700     MOVE BKC-CAT-AUTHOR (BKC-CAT-IDX) TO BKC-BUILD-B-AUTHOR.
019800     PERFORM CALL-RECORD-BUILDER.
019900     PERFORM WRITE-BUILD-OUTPUT-LINES.
020000     ADD 1                         TO BKC-EXP-BOOKS-WRITTEN.
020100*
020200* --- belt-and-suspenders cap, same limit the table occurs
020300*     clause already enforces, kept here in case that ever
020400*     changes out from under this paragraph.
020500     IF BKC-CAT-ILLUS-CNT (BKC-CAT-IDX) > WK-ONE-BOOK-ILLUS-MAX
020600        MOVE WK-ONE-BOOK-ILLUS-MAX TO
020700              BKC-CAT-ILLUS-CNT (BKC-CAT-IDX)
020800     END-IF.
020900     IF BKC-CAT-ILLUS-CNT (BKC-CAT-IDX) > ZERO
021000        PERFORM WRITE-BOOK-ILLUS-STEP
021100           VARYING BKC-CAT-ILLUS-IDX FROM 1 BY 1
021200           UNTIL BKC-CAT-ILLUS-IDX >
021300                 BKC-CAT-ILLUS-CNT (BKC-CAT-IDX)
021400     END-IF.
021500*
021600* --- builds and writes the [Illustrazione] record for the
021700*     illustration at BKC-CAT-ILLUS-IDX on the current book.
021800 WRITE-BOOK-ILLUS-STEP.
021900     MOVE 'I'                     TO BKC-BUILD-B-KIND.
022000     MOVE BKC-CAT-ILLUS-ID (BKC-CAT-IDX, BKC-CAT-ILLUS-IDX)
022100                                   TO BKC-BUILD-B-ILLUS-ID.
022200     MOVE BKC-CAT-ISBN (BKC-CAT-IDX)
022300                                   TO BKC-BUILD-B-ILLUS-ISBN.
022400     MOVE BKC-CAT-ILLUS-NAME (BKC-CAT-IDX, BKC-CAT-ILLUS-IDX)
022500                                   TO BKC-BUILD-B-ILLUS-NAME.
022600     MOVE BKC-CAT-ILLUS-AUTHOR (BKC-CAT-IDX, BKC-CAT-ILLUS-IDX)
022700                                   TO BKC-BUILD-B-ILLUS-AUTHOR.
022800     PERFORM CALL-RECORD-BUILDER.
022900     PERFORM WRITE-BUILD-OUTPUT-LINES.
023000     ADD 1                         TO BKC-EXP-ILLUS-WRITTEN.
023100*
023200* --- dynamic CALL to the record builder, same dispatch idiom
023300*     BKCD001 uses on the import side through BKC-SCAN-ROUTINE.
023400 CALL-RECORD-BUILDER.
023500     MOVE 'BKCI002'                TO BKC-BUILD-ROUTINE.
023600     CALL BKC-BUILD-ROUTINE USING BKC-BUILD-B-AREA
023700                                   MR
023800        ON EXCEPTION
023900           PERFORM RAISE-CALL-ERROR
024000        NOT ON EXCEPTION
024100           PERFORM CHECK-CALL-RESULT
024200     END-CALL.
024300*
024400 CHECK-CALL-RESULT.
024500     IF MR-RESULT NOT EQUAL ZERO
024600        GOBACK
024700     END-IF.
024800*
024900* --- unloads the lines BKCI002 just built, one physical WRITE
025000*     per line, in the order the builder laid them down.
025100 WRITE-BUILD-OUTPUT-LINES.
025200     PERFORM WRITE-ONE-OUTPUT-LINE
025300        VARYING LINE-IDX FROM 1 BY 1
025400        UNTIL LINE-IDX > BKC-BUILD-B-LINE-TOT.
025500*
025600 WRITE-ONE-OUTPUT-LINE.
025700     MOVE BKC-BUILD-B-LINE-TEXT (LINE-IDX)
025800                                   TO BKC-EXPORT-REC-DATA.
025900     WRITE BKC-EXPORT-REC.
026000*
026100* --- END-OF-JOB SUMMARY ---
026200 SHOW-EXPORT-TOTALS.
026300     DISPLAY 'BKCI001 - CATALOG EXPORT COMPLETE'.
026400     MOVE BKC-EXP-BOOKS-WRITTEN        TO WK-CNT-N.
026500     DISPLAY 'BOOKS WRITTEN.......: ' WK-CNT-X.
026600     MOVE BKC-EXP-ILLUS-WRITTEN        TO WK-CNT-N.
026700     DISPLAY 'ILLUSTRATIONS WRITTEN: ' WK-CNT-X.
026800     IF BKC-EXP-BOOK-NOT-FOUND > ZERO
026900        DISPLAY 'REQUESTED ISBN NOT FOUND IN CATALOG'
027000     END-IF.
027100*
027200* --- INPUT/OUTPUT ERRORS ---
027300 RAISE-INVALID-EXPORT-MODE.
027400     MOVE 20                            TO MR-RESULT.
027500     MOVE 'BKC-EXPORT-MODE NOT 1 OR 2'   TO MR-DESCRIPTION.
027600     MOVE SPACE                         TO MR-POSITION.
027700*
027800 RAISE-CALL-ERROR.
027900     MOVE 40                            TO MR-RESULT.
028000     MOVE 'CALL TO BKC-BUILD-ROUTINE FAILED'
028100                                         TO MR-DESCRIPTION.
028200     MOVE BKC-BUILD-ROUTINE             TO MR-POSITION.
028300*
028400 RAISE-OPEN-ERROR.
028500     MOVE 50                            TO MR-RESULT.
028600     MOVE 'OPEN FAILED ON BKC-EXPORT-FILE - FS: '
028700                                         TO MR-DESCRIPTION.
028800     MOVE BKC-EXPORT-FS                 TO MR-POSITION.
