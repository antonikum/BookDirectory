000100* **++ BKCMCP - Parametri di validazione del catalogo.
000200* Larghezze massime di campo e tabella caratteri vietati per
000300* l'ISBN, usati da BKCD001 in fase di import.
000400*----------------------------------------------------------------
000500 01 BKC-VALIDATION-PARMS.
000600   03 BKC-FIELD-LIMITS.
000700     05 BKC-ISBN-MAX-LEN           PIC 9(3) COMP VALUE 17.
000800     05 BKC-TITLE-MAX-LEN          PIC 9(3) COMP VALUE 100.
000900     05 BKC-AUTHOR-MAX-LEN         PIC 9(3) COMP VALUE 60.
001000     05 BKC-ILLUS-ID-MAX-LEN       PIC 9(3) COMP VALUE 10.
001100     05 BKC-ILLUS-NAME-MAX-LEN     PIC 9(3) COMP VALUE 60.
001200     05 BKC-ILLUS-AUTHOR-MAX-LEN   PIC 9(3) COMP VALUE 60.
001300*
001400   03 BKC-ISBN-FORBID-AREA.
001500     05 BKC-FORBID-CHAR-CNT        PIC 9(2) COMP VALUE 9.
001600     05 BKC-FORBID-CHAR-TB.
001700       10 FILLER                  PIC X VALUE '/'.
001800       10 FILLER                  PIC X VALUE ':'.
001900       10 FILLER                  PIC X VALUE '*'.
002000       10 FILLER                  PIC X VALUE '|'.
002100       10 FILLER                  PIC X VALUE '<'.
002200       10 FILLER                  PIC X VALUE '>'.
002300       10 FILLER                  PIC X VALUE '"'.
002400       10 FILLER                  PIC X VALUE ''''.
002500       10 FILLER                  PIC X VALUE '\'.
002600     05 BKC-FORBID-CHAR REDEFINES BKC-FORBID-CHAR-TB
002700                                  PIC X
002800                                  OCCURS 9 TIMES.
