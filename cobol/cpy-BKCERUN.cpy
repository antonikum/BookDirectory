000100* **++ BKCERUN - Area di collegamento del job di export catalogo.
000200* Passata dal passo chiamante (singolo libro o intero catalogo) e
000300* restituita con i contatori di riepilogo fine-job valorizzati.
000400*----------------------------------------------------------------
000500 01 BKC-EXPORT-PARMS.
000600   03 BKC-EXPORT-MODE              PIC X(1)      VALUE SPACE.
000700     88  BKC-EXPORT-SINGLE-BOOK         VALUE '1'.
000800     88  BKC-EXPORT-CATALOG             VALUE '2'.
000900   03 BKC-EXPORT-FILE-NAME         PIC X(40)     VALUE SPACE.
001000   03 BKC-EXPORT-ISBN              PIC X(17)     VALUE SPACE.
001100   03 BKC-EXPORT-COUNTS.
001200     05 BKC-EXP-BOOKS-WRITTEN       PIC 9(9) COMP VALUE ZERO.
001300     05 BKC-EXP-ILLUS-WRITTEN       PIC 9(9) COMP VALUE ZERO.
001400     05 BKC-EXP-BOOK-NOT-FOUND      PIC 9(1) COMP VALUE ZERO.
001500   03 FILLER                       PIC X(20)     VALUE SPACE.
